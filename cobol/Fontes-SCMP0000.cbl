000100******************************************************************
000200* PROGRAMA....: SCMP0000
000300* SISTEMA.....: SISTEMA DE COMPRAS DE MERCADO - MODULO PEDIDOS
000400* PROPOSITO...: MENU PRINCIPAL - DISPARA OS LOTES DE VALIDACAO E
000500*               PRECIFICACAO DE PEDIDOS E DE MANUTENCAO DO
000600*               CADASTRO DE PRODUTOS.
000700******************************************************************
000800* HISTORICO DE ALTERACOES:
000900*   19/10/1993 AR      VERSAO ORIGINAL - MENU DE CADASTRO DE
001000*                       TIPOS/CARGA DE PRODUTOS E DE PRECOS.
001100*   14/01/1999 MRS     AJUSTE COD.1220 - VIRADA DO SECULO/ANO 2000
001200*   09/05/2005 LTC     OPCAO DE CARGA DE PRECOS DESATIVADA - O
001300*                       PRECO PASSA A VIR JUNTO COM O CADASTRO DE
001400*                       PRODUTOS (CHAMADO 5190).
001500*   11/03/2022 CVM     MENU REDUZIDO A DUAS OPCOES - LOTE DE
001600*                       PEDIDOS (SCMP0610) E MANUTENCAO DE
001700*                       PRODUTOS (SCMP0630). AS ROTINAS DE
001800*                       CADASTRO DE TIPOS E RELATORIOS EM TELA
001900*                       FORAM DESATIVADAS NESTA VERSAO.
002000******************************************************************
002100 IDENTIFICATION DIVISION.
002200 PROGRAM-ID. SCMP0000.
002300 AUTHOR. ANDRE RAFFUL.
002400 INSTALLATION. SISTEMA DE COMPRAS DE MERCADO.
002500 DATE-WRITTEN. 19/10/1993.
002600 DATE-COMPILED.
002700 SECURITY. USO INTERNO - DEPARTAMENTO DE COMPRAS.
002800*
002900 ENVIRONMENT DIVISION.
003000 INPUT-OUTPUT SECTION.
003100 FILE-CONTROL.
003200*
003300 DATA DIVISION.
003400 FILE SECTION.
003500 WORKING-STORAGE SECTION.
003600*
003700 01  WS-COM-AREA.
003800     03  WS-MENSAGEM                  PIC X(20).
003900     03  FILLER                       PIC X(05).
004000*
004100 77  WS-OPCAO-MENU                    PIC X(01).
004200 77  WS-OPCAO-MENU-NUM  REDEFINES WS-OPCAO-MENU PIC 9(01).
004300 77  WS-PROMPT                        PIC X(01).
004400*
004500 77  WS-EXIT                          PIC X(01).
004600     88  EXIT-OK                          VALUE "S" FALSE "N".
004700*
004800 01  WS-DATA-HORA-SISTEMA.
004900     05  WS-DATA-SISTEMA              PIC 9(08).
005000     05  WS-DATA-SISTEMA-R  REDEFINES WS-DATA-SISTEMA.
005100         10  WS-DSIS-AAAA             PIC 9(04).
005200         10  WS-DSIS-MM               PIC 9(02).
005300         10  WS-DSIS-DD               PIC 9(02).
005400     05  WS-HORA-SISTEMA              PIC 9(08).
005500     05  WS-HORA-SISTEMA-R  REDEFINES WS-HORA-SISTEMA.
005600         10  WS-HSIS-HH               PIC 9(02).
005700         10  WS-HSIS-MM               PIC 9(02).
005800         10  WS-HSIS-SS               PIC 9(02).
005900         10  FILLER                   PIC 9(02).
006000     05  FILLER                       PIC X(02).
006100*
006200 SCREEN SECTION.
006300 01  SS-CLEAR-SCREEN.
006400     05  BLANK SCREEN.
006500*
006600 01  SS-MAIN-MENU-SCREEN.
006700     05  LINE 02 COL 05 VALUE "SISTEMA DE COMPRAS DE MERCADO".
006800     05  LINE 03 COL 05 VALUE "SCMP0000 - MENU PRINCIPAL".
006900     05  LINE 04 COL 05 VALUE
007000     "------------------------------------------------------------
007100-    "--------------".
007200     05  LINE 06 COL 05 VALUE
007300                  "<1> - VALIDACAO E PRECIFICACAO DE PEDIDOS".
007400     05  LINE 07 COL 05 VALUE
007500                       "<2> - MANUTENCAO DO CADASTRO DE PRODUTOS".
007600     05  LINE 08 COL 05 VALUE
007700                       "<3> - CADASTRO DE TIPOS DE PRODUTOS".
007800     05  LINE 09 COL 05 VALUE
007900                       "<4> - RELATORIOS".
008000     05  LINE 10 COL 05 VALUE
008100                       "<Q> - FINALIZAR".
008200     05  LINE 12 COL 05 VALUE
008300     "------------------------------------------------------------
008400-    "--------------".
008500     05  LINE 13 COL 05 VALUE
008600                     "DIGITE A OPCAO DESEJADA: ".
008700     05  SS-OPCAO-MENU REVERSE-VIDEO PIC X(01)
008800                     USING WS-OPCAO-MENU.
008900     05  LINE 14 COL 05 VALUE
009000     "------------------------------------------------------------
009100-    "--------------".
009200*
009300 PROCEDURE DIVISION.
009400 MAIN-PROCEDURE.
009500*
009600     SET EXIT-OK                         TO FALSE.
009700*
009800     ACCEPT WS-DATA-SISTEMA FROM DATE YYYYMMDD.
009900     ACCEPT WS-HORA-SISTEMA FROM TIME.
010000*
010100     PERFORM P100-EXIBE-OPCAO THRU P100-FIM
010200         UNTIL EXIT-OK.
010300*
010400     GOBACK.
010500*
010600 P100-EXIBE-OPCAO.
010700*
010800     INITIALIZE                          WS-OPCAO-MENU.
010900*
011000     DISPLAY SS-CLEAR-SCREEN.
011100     DISPLAY SS-MAIN-MENU-SCREEN.
011200     ACCEPT  SS-MAIN-MENU-SCREEN.
011300*
011400     EVALUATE WS-OPCAO-MENU
011500         WHEN "1"
011600             CALL "SCMP0610"
011700         WHEN "2"
011800             CALL "SCMP0630"
011900         WHEN "3"
012000             DISPLAY "ROTINA NAO DISPONIVEL" AT 1505
012100             ACCEPT WS-PROMPT AT 1527
012200         WHEN "4"
012300             DISPLAY "ROTINA NAO DISPONIVEL" AT 1505
012400             ACCEPT WS-PROMPT AT 1527
012500         WHEN "Q"
012600             SET EXIT-OK             TO TRUE
012700         WHEN "q"
012800             SET EXIT-OK             TO TRUE
012900         WHEN OTHER
013000             SET EXIT-OK             TO FALSE
013100     END-EVALUATE.
013200*
013300 P100-FIM.
013400*
013500 END PROGRAM SCMP0000.
