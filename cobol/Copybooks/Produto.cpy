000100******************************************************************
000200* COPYBOOK.....: PRODUTO.CPY
000300* SISTEMA......: SISTEMA DE COMPRAS DE MERCADO - MODULO PEDIDOS
000400* DESCRICAO....: LAYOUT DO CADASTRO MESTRE DE PRODUTOS. CHAVE
000500*                LOGICA: PRD-ID (ARQUIVO SEQUENCIAL, SEM ACESSO
000600*                INDEXADO NATIVO - VIDE SCMP0610/P120).
000700* AUTOR........: ANDRE RAFFUL
000800* DATA.........: 19/10/1993
000900******************************************************************
001000* ALTERACOES:
001100*   19/10/1993 AR      CRIACAO DO LAYOUT ORIGINAL (SO CADASTRO).
001200*   07/06/1997 AR      INCLUIDO PRD-CATEGORIA.
001300*   14/01/1999 MRS     AJUSTE COD.1220 - VIRADA DO SECULO/ANO 2000.
001400*   09/05/2005 LTC     FUNDIDO O ANTIGO ARQUIVO DE PRECO/ESTOQUE
001500*                      (PRC-PRODUTO) NESTE LAYOUT - PRD-PRECO E
001600*                      PRD-ESTOQUE PASSAM A VIVER NO MESTRE -
001700*                      CHAMADO 5190.
001800******************************************************************
001900*
002000 01  REG-PRODUTO.
002100     05  PRD-ID                      PIC 9(09).
002200     05  PRD-NOME                    PIC X(100).
002300     05  PRD-DESCRICAO               PIC X(500).
002400     05  PRD-PRECO                   PIC S9(08)V99.
002500     05  PRD-ESTOQUE                 PIC S9(09).
002600     05  PRD-CATEGORIA               PIC X(020).
002700         88  PRD-CAT-ELETRONICOS         VALUE "ELETRONICOS".
002800         88  PRD-CAT-VESTUARIO           VALUE "VESTUARIO".
002900         88  PRD-CAT-CASA-DECORACAO      VALUE "CASA_DECORACAO".
003000         88  PRD-CAT-BELEZA              VALUE "BELEZA".
003100         88  PRD-CAT-ESPORTES            VALUE "ESPORTES".
003200         88  PRD-CAT-INFORMATICA         VALUE "INFORMATICA".
003300         88  PRD-CAT-ALIMENTACAO         VALUE "ALIMENTACAO".
003400         88  PRD-CAT-SAUDE               VALUE "SAUDE".
003500         88  PRD-CAT-INFANTIL            VALUE "INFANTIL".
003600         88  PRD-CAT-AUTOMOTIVO          VALUE "AUTOMOTIVO".
003700         88  PRD-CAT-JARDINAGEM          VALUE "JARDINAGEM".
003800         88  PRD-CAT-LIVROS              VALUE "LIVROS".
003900         88  PRD-CAT-OUTROS              VALUE "OUTROS".
004000     05  FILLER                      PIC X(052).
004100*
