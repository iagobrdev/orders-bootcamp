000100******************************************************************
000200* COPYBOOK.....: CLIENTE.CPY
000300* SISTEMA......: SISTEMA DE COMPRAS DE MERCADO - MODULO PEDIDOS
000400* DESCRICAO....: LAYOUT DO CADASTRO MESTRE DE CLIENTES.
000500*                CHAVE LOGICA: CLI-ID (ARQUIVO SEQUENCIAL, SEM
000600*                ACESSO INDEXADO NATIVO - VIDE SCMP0610/P110).
000700* AUTOR........: ANDRE RAFFUL
000800* DATA.........: 12/04/1994
000900******************************************************************
001000* ALTERACOES:
001100*   12/04/1994 AR      CRIACAO DO LAYOUT ORIGINAL.
001200*   03/11/1996 AR      INCLUIDO CLI-ENDERECO PARA ENTREGA.
001300*   14/01/1999 MRS     AJUSTE COD.1220 - VIRADA DO SECULO/ANO 2000.
001400*   22/08/2003 LTC     INCLUIDO REDEFINES DE TELEFONE (DDD+NUMERO)
001500*                      - CHAMADO 4471.
001600******************************************************************
001700*
001800 01  REG-CLIENTE.
001900     05  CLI-ID                      PIC 9(09).
002000     05  CLI-NOME                    PIC X(100).
002100     05  CLI-EMAIL                   PIC X(100).
002200     05  CLI-TELEFONE                PIC X(020).
002300     05  CLI-TELEFONE-R  REDEFINES CLI-TELEFONE.
002400         10  CLI-TEL-DDD             PIC X(003).
002500         10  CLI-TEL-NUMERO          PIC X(017).
002600     05  CLI-ENDERECO                PIC X(200).
002700     05  FILLER                      PIC X(021).
002800*
