000100******************************************************************
000200* COPYBOOK.....: PRODUTOTX.CPY
000300* SISTEMA......: SISTEMA DE COMPRAS DE MERCADO - MODULO PEDIDOS
000400* DESCRICAO....: LAYOUT DO ARQUIVO DE TRANSACOES DE PRODUTO LIDO
000500*                PELO SCMP0630. PTX-TIPO-REG = "C" E' INCLUSAO/
000600*                ATUALIZACAO COMPLETA DE CADASTRO; PTX-TIPO-REG =
000700*                "E" E' UM AJUSTE DE ESTOQUE ISOLADO.
000800* AUTOR........: ANDRE RAFFUL
000900* DATA.........: 11/05/2005
001000******************************************************************
001100* ALTERACOES:
001200*   11/05/2005 LTC     CRIACAO DO LAYOUT ORIGINAL - CHAMADO 5190.
001300*   03/07/2008 AR      INCLUIDO REGISTRO DE AJUSTE DE ESTOQUE
001400*                      (PTX-TIPO-REG = "E") - CHAMADO 5533.
001500******************************************************************
001600*
001700 01  REG-PRODUTO-TX.
001800     05  PTX-TIPO-REG                PIC X(001).
001900         88  PTX-CADASTRO                VALUE "C".
002000         88  PTX-AJUSTE-ESTOQUE          VALUE "E".
002100*
002200     05  PTX-DADOS-CADASTRO.
002300         10  PTX-ID                  PIC 9(09).
002400         10  PTX-NOME                PIC X(100).
002500         10  PTX-DESCRICAO           PIC X(500).
002600         10  PTX-PRECO               PIC S9(08)V99.
002700         10  PTX-ESTOQUE             PIC S9(09).
002800         10  PTX-CATEGORIA           PIC X(020).
002900*
003000     05  PTX-DADOS-AJUSTE  REDEFINES PTX-DADOS-CADASTRO.
003100         10  PTX-AJ-ID               PIC 9(09).
003200         10  PTX-AJ-ESTOQUE-NOVO     PIC S9(09).
003300         10  FILLER                  PIC X(630).
003400*
