000100******************************************************************
000200* COPYBOOK.....: PEDIDOREG.CPY
000300* SISTEMA......: SISTEMA DE COMPRAS DE MERCADO - MODULO PEDIDOS
000400* DESCRICAO....: LAYOUT UNICO DO ARQUIVO DE PEDIDOS (ENTRADA E
000500*                SAIDA DO SCMP0610). CADA PEDIDO E' UM REGISTRO
000600*                CABECALHO (PED-TIPO-REG = "C") SEGUIDO DE
000700*                PED-QTD-ITENS REGISTROS DETALHE (PED-TIPO-REG =
000800*                "D"), NA ORDEM EM QUE FORAM DIGITADOS.
000900* AUTOR........: ANDRE RAFFUL
001000* DATA.........: 04/03/2006
001100******************************************************************
001200* ALTERACOES:
001300*   04/03/2006 AR      CRIACAO DO LAYOUT ORIGINAL - CHAMADO 6001.
001400*   17/09/2009 LTC     INCLUIDO PED-TIPO-PGTO (11 FORMAS) - PARA
001500*                      ATENDER AO NOVO CHECKOUT - CHAMADO 6244.
001600*   02/02/2015 RQF     INCLUIDO REDEFINES DE DATA (AAAAMMDD).
001700******************************************************************
001800*
001900 01  REG-PEDIDO.
002000     05  PED-TIPO-REG                PIC X(001).
002100         88  PED-REG-CABECALHO           VALUE "C".
002200         88  PED-REG-DETALHE             VALUE "D".
002300*
002400     05  PED-DADOS-CABECALHO.
002500         10  PED-ID                  PIC 9(09).
002600         10  PED-CLIENTE-ID          PIC 9(09).
002700         10  PED-DATA                PIC 9(08).
002800         10  PED-DATA-R  REDEFINES PED-DATA.
002900             15  PED-DATA-AAAA       PIC 9(04).
003000             15  PED-DATA-MM         PIC 9(02).
003100             15  PED-DATA-DD         PIC 9(02).
003200         10  PED-HORA                PIC 9(06).
003300         10  PED-STATUS              PIC X(15).
003400             88  PED-ST-PENDENTE         VALUE "PENDENTE".
003500             88  PED-ST-APROVADO         VALUE "APROVADO".
003600             88  PED-ST-EM-PREPARACAO    VALUE "EM_PREPARACAO".
003700             88  PED-ST-ENVIADO          VALUE "ENVIADO".
003800             88  PED-ST-ENTREGUE         VALUE "ENTREGUE".
003900             88  PED-ST-CANCELADO        VALUE "CANCELADO".
004000         10  PED-TIPO-PGTO           PIC X(20).
004100             88  PED-TP-DINHEIRO         VALUE "DINHEIRO".
004200             88  PED-TP-CARTAO-CREDITO   VALUE "CARTAO_CREDITO".
004300             88  PED-TP-CARTAO-DEBITO    VALUE "CARTAO_DEBITO".
004400             88  PED-TP-PIX              VALUE "PIX".
004500             88  PED-TP-TRANSFERENCIA    VALUE "TRANSFERENCIA".
004600             88  PED-TP-BOLETO           VALUE "BOLETO".
004700             88  PED-TP-CARTEIRA-DIGITAL VALUE "CARTEIRA_DIGITAL".
004800             88  PED-TP-VALE-REFEICAO    VALUE "VALE_REFEICAO".
004900             88  PED-TP-VALE-ALIMENTACAO VALUE "VALE_ALIMENTACAO".
005000             88  PED-TP-CUPOM            VALUE "CUPOM".
005100             88  PED-TP-OUTROS           VALUE "OUTROS".
005200         10  PED-VALOR-TOTAL         PIC S9(08)V99.
005300         10  PED-QTD-ITENS           PIC 9(04).
005400*
005500     05  PED-DADOS-DETALHE  REDEFINES PED-DADOS-CABECALHO.
005600         10  ITM-PEDIDO-ID           PIC 9(09).
005700         10  ITM-PRODUTO-ID          PIC 9(09).
005800         10  ITM-QUANTIDADE          PIC 9(05).
005900         10  ITM-PRECO-UNIT          PIC S9(08)V99.
006000         10  ITM-SUBTOTAL            PIC S9(08)V99.
006100         10  FILLER                  PIC X(038).
006200*
