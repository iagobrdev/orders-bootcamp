000100******************************************************************
000200* PROGRAMA....: SCMP0630
000300* SISTEMA.....: SISTEMA DE COMPRAS DE MERCADO - MODULO PEDIDOS
000400* PROPOSITO...: VALIDACAO DE TRANSACOES DE PRODUTO (CADASTRO/
000500*               ATUALIZACAO COMPLETA E AJUSTE ISOLADO DE ESTOQUE)
000600*               E REGRAVACAO DO MESTRE PRDMST.
000700******************************************************************
000800* HISTORICO DE ALTERACOES:
000900*   15/11/1993 AR      VERSAO ORIGINAL - CHAMADO 5001. LE PRDTXT,
001000*                       VALIDA CADASTRO/ATUALIZACAO DE PRODUTO
001100*                       (SO' NOME/DESCRICAO/CATEGORIA) E REGRAVA O
001200*                       MESTRE PRDMST POR COMPLETO.
001300*   11/05/2005 LTC     PRD-PRECO E PRD-ESTOQUE PASSAM A SER
001400*                       VALIDADOS AQUI TAMBEM - O ANTIGO ARQUIVO
001500*                       PRC-PRODUTO (VALIDADO EM PROGRAMA APARTE)
001600*                       FOI FUNDIDO NO MESTRE - CHAMADO 5190.
001700*   03/07/2008 AR      INCLUIDO O TRATAMENTO DO REGISTRO DE AJUSTE
001800*                       DE ESTOQUE ISOLADO (PTX-TIPO-REG = "E") -
001900*                       CHAMADO 5533.
002000*   14/09/2011 LTC     PRODUTOS NOVOS (SEM OCORRENCIA NO MESTRE)
002100*                       PASSAM A SER INCLUIDOS NA TABELA E O
002200*                       MESTRE E' REORDENADO POR PRD-ID ANTES DE
002300*                       SER REGRAVADO - CHAMADO 6532.
002400*   02/02/2015 RQF     TABELA DE PRODUTOS AMPLIADA PARA 9000
002500*                       POSICOES.
002600*   05/06/2023 CVM     RETIRADA A VALIDACAO DE CATEGORIA CONTRA A
002700*                       TABELA FIXA DE 13 CODIGOS (P435) - O CAMPO
002800*                       CONTINUA GRAVADO NO MESTRE, MAS NAO HA
002900*                       MAIS REGRA DE NEGOCIO QUE EXIJA CATEGORIA
003000*                       DENTRE AS PRE-DEFINIDAS - CHAMADO 7011.
003100*   18/08/2023 CVM     P450 PASSA A REORDENAR A TABELA (SORT) LOGO
003200*                       APOS INCLUIR UM PRODUTO NOVO NO FIM - SEM
003300*                       ISSO, UM AJUSTE DE ESTOQUE OU OUTRO
003400*                       CADASTRO PARA O MESMO PRODUTO, MAIS
003500*                       ADIANTE NO MESMO LOTE, NAO ERA ACHADO
003600*                       PELO SEARCH ALL (TABELA FORA DE ORDEM
003700*                       ATE' O REGRAVA-MESTRE FINAL EM P800) -
003800*                       CHAMADO 7108.
003900******************************************************************
004000 IDENTIFICATION DIVISION.
004100 PROGRAM-ID. SCMP0630.
004200 AUTHOR. ANDRE RAFFUL.
004300 INSTALLATION. SISTEMA DE COMPRAS DE MERCADO.
004400 DATE-WRITTEN. 15/11/1993.
004500 DATE-COMPILED.
004600 SECURITY. USO INTERNO - DEPARTAMENTO DE COMPRAS.
004700*
004800 ENVIRONMENT DIVISION.
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100*
005200     SELECT PRDMST ASSIGN TO "PRDMST"
005300          ORGANIZATION   IS LINE SEQUENTIAL
005400          ACCESS         IS SEQUENTIAL
005500          FILE STATUS    IS WS-FS-PRDMST.
005600*
005700     SELECT PRDTXT ASSIGN TO "PRDTXT"
005800          ORGANIZATION   IS LINE SEQUENTIAL
005900          ACCESS         IS SEQUENTIAL
006000          FILE STATUS    IS WS-FS-PRDTXT.
006100*
006200     SELECT REJPRD ASSIGN TO "REJPRD"
006300          ORGANIZATION   IS LINE SEQUENTIAL
006400          ACCESS         IS SEQUENTIAL
006500          FILE STATUS    IS WS-FS-REJPRD.
006600*
006700     SELECT SCMO0630 ASSIGN TO "SCMO0630"
006800          ORGANIZATION   IS LINE SEQUENTIAL
006900          ACCESS         IS SEQUENTIAL
007000          FILE STATUS    IS WS-FS-SCMO0630.
007100*
007200 DATA DIVISION.
007300 FILE SECTION.
007400*
007500 FD  PRDMST.
007600     COPY "PRODUTO.CPY".
007700*
007800 FD  PRDTXT.
007900     COPY "PRODUTOTX.CPY".
008000*
008100 FD  REJPRD.
008200 01  REG-REJEITO-PRD.
008300     05  REJ-PRD-ID                   PIC X(009).
008400     05  FILLER                       PIC X(001).
008500     05  REJ-PRD-MOTIVO               PIC X(060).
008600*
008700 FD  SCMO0630.
008800 01  REG-REPORT-PRD                   PIC X(080).
008900*
009000 WORKING-STORAGE SECTION.
009100*
009200*-----------------------------------------------------------------
009300* TABELA DE PRODUTOS EM MEMORIA - CARREGADA DO MESTRE SEQUENCIAL
009400* PRDMST, ATUALIZADA PELAS TRANSACOES DE PRDTXT E REGRAVADA POR
009500* COMPLETO EM PRDMST NO FINAL (O MESTRE NAO TEM ACESSO INDEXADO
009600* NATIVO). PRODUTOS NOVOS SAO ACRESCENTADOS AO FINAL DA TABELA E
009700* A TABELA E' REORDENADA (SORT DE TABELA) ANTES DA REGRAVACAO.
009800*-----------------------------------------------------------------
009900 01  WS-TAB-PRODUTOS.
010000     05  WS-QTD-PRODUTOS-CARREGADOS  PIC 9(04) COMP VALUE ZERO.
010100     05  WS-PRD-OCORRENCIA
010200                 OCCURS 1 TO 9000 TIMES
010300                 DEPENDING ON WS-QTD-PRODUTOS-CARREGADOS
010400                 ASCENDING KEY IS TP-ID
010500                 INDEXED BY IX-PRD.
010600         10  TP-ID                    PIC 9(09).
010700         10  TP-NOME                  PIC X(100).
010800         10  TP-NOME-CURTO REDEFINES TP-NOME PIC X(030).
010900         10  TP-DESCRICAO             PIC X(500).
011000         10  TP-DESCRICAO-CURTA REDEFINES TP-DESCRICAO PIC X(060).
011100         10  TP-PRECO                 PIC S9(08)V99.
011200         10  TP-ESTOQUE               PIC S9(09).
011300         10  TP-CATEGORIA             PIC X(020).
011400*
011500 01  WS-DATA-HORA-SISTEMA.
011600     05  WS-DATA-SISTEMA              PIC 9(08).
011700     05  WS-DATA-SISTEMA-R  REDEFINES WS-DATA-SISTEMA.
011800         10  WS-DSIS-AAAA             PIC 9(04).
011900         10  WS-DSIS-MM               PIC 9(02).
012000         10  WS-DSIS-DD               PIC 9(02).
012100     05  FILLER                       PIC X(02).
012200*
012300 01  WS-STATUS-ARQUIVOS.
012400     05  WS-FS-PRDMST                 PIC X(02).
012500         88  WS-FS-PRDMST-OK              VALUE "00".
012600         88  WS-FS-PRDMST-EOF             VALUE "10".
012700     05  WS-FS-PRDTXT                 PIC X(02).
012800         88  WS-FS-PRDTXT-OK              VALUE "00".
012900         88  WS-FS-PRDTXT-EOF             VALUE "10".
013000     05  WS-FS-REJPRD                 PIC X(02).
013100         88  WS-FS-REJPRD-OK              VALUE "00".
013200     05  WS-FS-SCMO0630               PIC X(02).
013300         88  WS-FS-SCMO0630-OK            VALUE "00".
013400     05  FILLER                       PIC X(02).
013500*
013600 01  WS-SWITCHES.
013700     05  WS-FIM-DE-ARQUIVO            PIC X(01) VALUE "N".
013800         88  FLAG-EOF-TX                  VALUE "S".
013900     05  WS-TRANSACAO-VALIDA          PIC X(01) VALUE "S".
014000         88  FLAG-TX-VALIDA                VALUE "S".
014100         88  FLAG-TX-INVALIDA              VALUE "N".
014200     05  FILLER                       PIC X(01).
014300*
014400 01  WS-CONTADORES.
014500     05  WS-CT-TX-LIDAS               PIC 9(07) COMP VALUE ZERO.
014600     05  WS-CT-PRD-ATUALIZADOS        PIC 9(07) COMP VALUE ZERO.
014700     05  WS-CT-PRD-INCLUIDOS          PIC 9(07) COMP VALUE ZERO.
014800     05  WS-CT-TX-REJEITADAS          PIC 9(07) COMP VALUE ZERO.
014900     05  FILLER                       PIC X(02).
015000*
015100 01  WS-MOTIVO-REJEICAO-PRD           PIC X(060) VALUE SPACES.
015200*
015300 01  WS-RELATORIO-PRD.
015400     03  WS-LST-CAB-1.
015500         05  FILLER    PIC X(01) VALUE SPACES.
015600         05  FILLER    PIC X(78) VALUE ALL "=".
015700         05  FILLER    PIC X(01) VALUE SPACES.
015800     03  WS-LST-CAB-2.
015900         05  FILLER    PIC X(01) VALUE SPACES.
016000         05  FILLER    PIC X(45) VALUE
016100                 "SCMO0630 - MANUTENCAO DO CADASTRO DE PRODUTOS".
016200         05  FILLER    PIC X(34) VALUE SPACES.
016300     03  WS-LST-CAB-3.
016400         05  FILLER    PIC X(01) VALUE SPACES.
016500         05  FILLER    PIC X(78) VALUE ALL "=".
016600         05  FILLER    PIC X(01) VALUE SPACES.
016700     03  WS-LST-FINAL-1.
016800         05  FILLER    PIC X(02) VALUE SPACES.
016900         05  FILLER    PIC X(26) VALUE "TRANSACOES LIDAS....: ".
017000         05  WS-LST-QTD-LIDAS   PIC ZZZ,ZZ9.
017100         05  FILLER    PIC X(43) VALUE SPACES.
017200     03  WS-LST-FINAL-2.
017300         05  FILLER    PIC X(02) VALUE SPACES.
017400         05  FILLER    PIC X(26) VALUE "PRODUTOS ATUALIZADOS: ".
017500         05  WS-LST-QTD-ATUALIZADOS PIC ZZZ,ZZ9.
017600         05  FILLER    PIC X(43) VALUE SPACES.
017700     03  WS-LST-FINAL-3.
017800         05  FILLER    PIC X(02) VALUE SPACES.
017900         05  FILLER    PIC X(26) VALUE "PRODUTOS INCLUIDOS..: ".
018000         05  WS-LST-QTD-INCLUIDOS PIC ZZZ,ZZ9.
018100         05  FILLER    PIC X(43) VALUE SPACES.
018200     03  WS-LST-FINAL-4.
018300         05  FILLER    PIC X(02) VALUE SPACES.
018400         05  FILLER    PIC X(26) VALUE "TRANSACOES REJEITADAS: ".
018500         05  WS-LST-QTD-REJEITADAS PIC ZZZ,ZZ9.
018600         05  FILLER    PIC X(43) VALUE SPACES.
018700*
018800 PROCEDURE DIVISION.
018900*
019000 MAIN-PROCEDURE.
019100*
019200     PERFORM P100-INICIALIZA THRU P100-FIM.
019300*
019400     PERFORM P400-PROCESSA-PRODUTO THRU P400-FIM
019500         UNTIL FLAG-EOF-TX.
019600*
019700     PERFORM P800-REGRAVA-MESTRE THRU P800-FIM.
019800*
019900     PERFORM P900-FIM.
020000*
020100 P100-INICIALIZA.
020200*
020300     SET WS-FS-PRDMST-OK    TO TRUE.
020400     SET WS-FS-PRDTXT-OK    TO TRUE.
020500     SET WS-FS-REJPRD-OK    TO TRUE.
020600     SET WS-FS-SCMO0630-OK  TO TRUE.
020700     MOVE "N" TO WS-FIM-DE-ARQUIVO.
020800*
020900     PERFORM P110-CARREGA-PRODUTOS THRU P110-FIM.
021000*
021100     OPEN INPUT  PRDTXT.
021200     OPEN OUTPUT REJPRD.
021300     OPEN OUTPUT SCMO0630.
021400*
021500     IF NOT WS-FS-PRDTXT-OK THEN
021600         DISPLAY "ERRO NA ABERTURA DO ARQUIVO PRDTXT. FS: "
021700                 WS-FS-PRDTXT
021800         PERFORM P900-FIM
021900     END-IF.
022000*
022100     WRITE REG-REPORT-PRD FROM WS-LST-CAB-1.
022200     WRITE REG-REPORT-PRD FROM WS-LST-CAB-2.
022300     WRITE REG-REPORT-PRD FROM WS-LST-CAB-3.
022400*
022500     READ PRDTXT
022600         AT END
022700             SET FLAG-EOF-TX TO TRUE
022800     END-READ.
022900*
023000 P100-FIM.
023100*
023200 P110-CARREGA-PRODUTOS.
023300*
023400     OPEN INPUT PRDMST.
023500*
023600     IF NOT WS-FS-PRDMST-OK THEN
023700         DISPLAY "ERRO NA ABERTURA DO ARQUIVO PRDMST. FS: "
023800                 WS-FS-PRDMST
023900         PERFORM P900-FIM
024000     END-IF.
024100*
024200     PERFORM P111-LE-1-PRODUTO THRU P111-FIM
024300         UNTIL WS-FS-PRDMST-EOF.
024400*
024500     CLOSE PRDMST.
024600*
024700 P110-FIM.
024800*
024900 P111-LE-1-PRODUTO.
025000*
025100     READ PRDMST
025200         AT END
025300             SET WS-FS-PRDMST-EOF TO TRUE
025400         NOT AT END
025500             ADD 1 TO WS-QTD-PRODUTOS-CARREGADOS
025600             SET IX-PRD TO WS-QTD-PRODUTOS-CARREGADOS
025700             MOVE PRD-ID          TO TP-ID(IX-PRD)
025800             MOVE PRD-NOME        TO TP-NOME(IX-PRD)
025900             MOVE PRD-DESCRICAO   TO TP-DESCRICAO(IX-PRD)
026000             MOVE PRD-PRECO       TO TP-PRECO(IX-PRD)
026100             MOVE PRD-ESTOQUE     TO TP-ESTOQUE(IX-PRD)
026200             MOVE PRD-CATEGORIA   TO TP-CATEGORIA(IX-PRD)
026300     END-READ.
026400*
026500 P111-FIM.
026600*
026700 P400-PROCESSA-PRODUTO.
026800*
026900     ADD 1 TO WS-CT-TX-LIDAS.
027000     MOVE SPACES TO WS-MOTIVO-REJEICAO-PRD.
027100     SET FLAG-TX-VALIDA TO TRUE.
027200*
027300     EVALUATE TRUE
027400         WHEN PTX-CADASTRO
027500             PERFORM P410-VALIDA-CADASTRO THRU P410-FIM
027600             IF FLAG-TX-VALIDA
027700                 PERFORM P450-GRAVA-PRODUTO THRU P450-FIM
027800             END-IF
027900         WHEN PTX-AJUSTE-ESTOQUE
028000             PERFORM P440-VALIDA-AJUSTE-ESTOQUE THRU P440-FIM
028100         WHEN OTHER
028200             SET FLAG-TX-INVALIDA TO TRUE
028300             MOVE "TIPO DE REGISTRO DESCONHECIDO"
028400                                  TO WS-MOTIVO-REJEICAO-PRD
028500     END-EVALUATE.
028600*
028700     IF FLAG-TX-INVALIDA
028800         PERFORM P750-GRAVA-REJEITO-PRD THRU P750-FIM
028900         ADD 1 TO WS-CT-TX-REJEITADAS
029000     END-IF.
029100*
029200     READ PRDTXT
029300         AT END
029400             SET FLAG-EOF-TX TO TRUE
029500     END-READ.
029600*
029700 P400-FIM.
029800*
029900 P410-VALIDA-CADASTRO.
030000*
030100     PERFORM P420-VALIDA-NOME-DESCRICAO THRU P420-FIM.
030200*
030300     IF FLAG-TX-VALIDA
030400         PERFORM P430-VALIDA-PRECO-ESTOQUE THRU P430-FIM
030500     END-IF.
030600*
030700 P410-FIM.
030800*
030900 P420-VALIDA-NOME-DESCRICAO.
031000*
031100     IF PTX-NOME = SPACES THEN
031200         SET FLAG-TX-INVALIDA TO TRUE
031300         MOVE "NOME DO PRODUTO NAO INFORMADO"
031400                              TO WS-MOTIVO-REJEICAO-PRD
031500     END-IF.
031600*
031700 P420-FIM.
031800*
031900 P430-VALIDA-PRECO-ESTOQUE.
032000*
032100     IF PTX-PRECO NOT GREATER THAN ZERO THEN
032200         SET FLAG-TX-INVALIDA TO TRUE
032300         MOVE "PRECO DO PRODUTO DEVE SER MAIOR QUE ZERO"
032400                              TO WS-MOTIVO-REJEICAO-PRD
032500     ELSE
032600         IF PTX-ESTOQUE LESS THAN ZERO THEN
032700             SET FLAG-TX-INVALIDA TO TRUE
032800             MOVE "ESTOQUE INICIAL NAO PODE SER NEGATIVO"
032900                                  TO WS-MOTIVO-REJEICAO-PRD
033000         END-IF
033100     END-IF.
033200*
033300 P430-FIM.
033400*
033500 P440-VALIDA-AJUSTE-ESTOQUE.
033600*
033700     IF PTX-AJ-ESTOQUE-NOVO LESS THAN ZERO THEN
033800         SET FLAG-TX-INVALIDA TO TRUE
033900         MOVE "NOVO ESTOQUE NAO PODE SER NEGATIVO"
034000                              TO WS-MOTIVO-REJEICAO-PRD
034100     ELSE
034200         SEARCH ALL WS-PRD-OCORRENCIA
034300             AT END
034400                 SET FLAG-TX-INVALIDA TO TRUE
034500                 MOVE "PRODUTO NAO CADASTRADO PARA AJUSTE"
034600                                      TO WS-MOTIVO-REJEICAO-PRD
034700             WHEN TP-ID(IX-PRD) = PTX-AJ-ID
034800                 MOVE PTX-AJ-ESTOQUE-NOVO TO TP-ESTOQUE(IX-PRD)
034900                 ADD 1 TO WS-CT-PRD-ATUALIZADOS
035000         END-SEARCH
035100     END-IF.
035200*
035300 P440-FIM.
035400*
035500 P450-GRAVA-PRODUTO.
035600*
035700     SEARCH ALL WS-PRD-OCORRENCIA
035800         AT END
035900             ADD 1 TO WS-QTD-PRODUTOS-CARREGADOS
036000             SET IX-PRD TO WS-QTD-PRODUTOS-CARREGADOS
036100             MOVE PTX-ID           TO TP-ID(IX-PRD)
036200             MOVE PTX-NOME         TO TP-NOME(IX-PRD)
036300             MOVE PTX-DESCRICAO    TO TP-DESCRICAO(IX-PRD)
036400             MOVE PTX-PRECO        TO TP-PRECO(IX-PRD)
036500             MOVE PTX-ESTOQUE      TO TP-ESTOQUE(IX-PRD)
036600             MOVE PTX-CATEGORIA    TO TP-CATEGORIA(IX-PRD)
036700*-----------------------------------------------------------------
036800*            O PRODUTO ENTROU NO FIM DA TABELA, FORA DA ORDEM
036900*            ASCENDENTE DE TP-ID QUE SEARCH ALL EXIGE (BUSCA
037000*            BINARIA) - REORDENA JA', PARA QUE UM AJUSTE DE
037100*            ESTOQUE OU OUTRO CADASTRO NO MESMO LOTE, PARA ESTE
037200*            MESMO PRODUTO, AINDA ACHE-O PELO SEARCH ALL - NAO
037300*            SO' A REGRAVACAO FINAL EM P800 - CHAMADO 7108.
037400*-----------------------------------------------------------------
037500             SORT WS-PRD-OCORRENCIA ON ASCENDING KEY TP-ID
037600             ADD 1 TO WS-CT-PRD-INCLUIDOS
037700         WHEN TP-ID(IX-PRD) = PTX-ID
037800             MOVE PTX-NOME         TO TP-NOME(IX-PRD)
037900             MOVE PTX-DESCRICAO    TO TP-DESCRICAO(IX-PRD)
038000             MOVE PTX-PRECO        TO TP-PRECO(IX-PRD)
038100             MOVE PTX-ESTOQUE      TO TP-ESTOQUE(IX-PRD)
038200             MOVE PTX-CATEGORIA    TO TP-CATEGORIA(IX-PRD)
038300             ADD 1 TO WS-CT-PRD-ATUALIZADOS
038400     END-SEARCH.
038500*
038600 P450-FIM.
038700*
038800 P750-GRAVA-REJEITO-PRD.
038900*
039000     IF PTX-AJUSTE-ESTOQUE
039100         MOVE PTX-AJ-ID TO REJ-PRD-ID
039200     ELSE
039300         MOVE PTX-ID    TO REJ-PRD-ID
039400     END-IF.
039500*
039600     MOVE WS-MOTIVO-REJEICAO-PRD TO REJ-PRD-MOTIVO.
039700*
039800     WRITE REG-REJEITO-PRD.
039900*
040000 P750-FIM.
040100*
040200 P800-REGRAVA-MESTRE.
040300*
040400     IF WS-QTD-PRODUTOS-CARREGADOS GREATER ZERO
040500         SORT WS-PRD-OCORRENCIA ON ASCENDING KEY TP-ID
040600     END-IF.
040700*
040800     OPEN OUTPUT PRDMST.
040900*
041000     PERFORM P810-GRAVA-1-PRODUTO
041100             VARYING IX-PRD FROM 1 BY 1
041200             UNTIL IX-PRD > WS-QTD-PRODUTOS-CARREGADOS.
041300*
041400     CLOSE PRDMST.
041500*
041600 P800-FIM.
041700*
041800 P810-GRAVA-1-PRODUTO.
041900*
042000     MOVE TP-ID(IX-PRD)          TO PRD-ID.
042100     MOVE TP-NOME(IX-PRD)        TO PRD-NOME.
042200     MOVE TP-DESCRICAO(IX-PRD)   TO PRD-DESCRICAO.
042300     MOVE TP-PRECO(IX-PRD)       TO PRD-PRECO.
042400     MOVE TP-ESTOQUE(IX-PRD)     TO PRD-ESTOQUE.
042500     MOVE TP-CATEGORIA(IX-PRD)   TO PRD-CATEGORIA.
042600*
042700     WRITE REG-PRODUTO.
042800*
042900 P810-FIM.
043000*
043100 P900-FIM.
043200*
043300     PERFORM P910-ESCREVE-RESUMO-PRD THRU P910-FIM.
043400*
043500     CLOSE PRDTXT
043600           REJPRD
043700           SCMO0630.
043800*
043900     GOBACK.
044000*
044100 P910-ESCREVE-RESUMO-PRD.
044200*
044300     MOVE WS-CT-TX-LIDAS         TO WS-LST-QTD-LIDAS.
044400     MOVE WS-CT-PRD-ATUALIZADOS  TO WS-LST-QTD-ATUALIZADOS.
044500     MOVE WS-CT-PRD-INCLUIDOS    TO WS-LST-QTD-INCLUIDOS.
044600     MOVE WS-CT-TX-REJEITADAS    TO WS-LST-QTD-REJEITADAS.
044700*
044800     WRITE REG-REPORT-PRD FROM WS-LST-FINAL-1.
044900     WRITE REG-REPORT-PRD FROM WS-LST-FINAL-2.
045000     WRITE REG-REPORT-PRD FROM WS-LST-FINAL-3.
045100     WRITE REG-REPORT-PRD FROM WS-LST-FINAL-4.
045200*
045300 P910-FIM.
045400*
045500 END PROGRAM SCMP0630.
