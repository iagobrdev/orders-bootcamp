000100******************************************************************
000200* PROGRAMA....: SCMP0620
000300* SISTEMA.....: SISTEMA DE COMPRAS DE MERCADO - MODULO PEDIDOS
000400* PROPOSITO...: SUBROTINA UTILITARIA - RECEBE UM TOKEN DE STATUS
000500*               DE PEDIDO (DIGITADO OU VINDO DE ARQUIVO) E DEVOLVE
000600*               O CODIGO DE STATUS RECONHECIDO PELO SISTEMA, PARA
000700*               FINS DE CONFERENCIA/AUDITORIA. CHAMADA POR
000800*               SCMP0610 - NAO GRAVA NEM ALTERA NADA.
000900******************************************************************
001000* HISTORICO DE ALTERACOES:
001100*   19/10/1995 AR      VERSAO ORIGINAL, CHAMADA PELO EXTINTO
001200*                       PROGRAMA DE MANUTENCAO DE PEDIDOS EM TELA.
001300*   14/01/1999 MRS     AJUSTE COD.1220 - VIRADA DO SECULO/ANO 2000
001400*   17/09/2009 LTC     TABELA DE STATUS AMPLIADA PARA OS 6 STATUS
001500*                       ATUAIS DO CICLO DE VIDA DO PEDIDO -
001600*                       CHAMADO 6244.
001700*   11/03/2022 CVM     REAPROVEITADA PELO SCMP0610 SOMENTE PARA
001800*                       LOG DO STATUS INFORMADO NA ENTRADA - O
001900*                       PEDIDO CONTINUA SENDO GRAVADO PENDENTE.
002000*   05/06/2023 CVM     TABELA DE STATUS PASSA A GUARDAR TAMBEM A
002100*                       DESCRICAO AMIGAVEL DE CADA STATUS (EX.
002200*                       "EM PREPARACAO") - O TOKEN DE ENTRADA E'
002300*                       PROCURADO NA DESCRICAO ANTES DE CAIR NA
002400*                       TABELA DE CODIGOS - CHAMADO 7011.
002500******************************************************************
002600 IDENTIFICATION DIVISION.
002700 PROGRAM-ID. SCMP0620.
002800 AUTHOR. ANDRE RAFFUL.
002900 INSTALLATION. SISTEMA DE COMPRAS DE MERCADO.
003000 DATE-WRITTEN. 19/10/1995.
003100 DATE-COMPILED.
003200 SECURITY. USO INTERNO - DEPARTAMENTO DE COMPRAS.
003300*
003400 DATA DIVISION.
003500 WORKING-STORAGE SECTION.
003600*
003700 01  WS-AREA-TRABALHO.
003800     05  WS-TOKEN-MAIUSCULO           PIC X(15).
003900     05  WS-TOKEN-MAIUSCULO-R  REDEFINES WS-TOKEN-MAIUSCULO.
004000         10  WS-TOKEN-1A-LETRA        PIC X(01).
004100         10  FILLER                   PIC X(14).
004200     05  WS-QTD-STATUS-TABELA         PIC 9(02) COMP VALUE 6.
004300     05  WS-IX-TABELA                 PIC 9(02) COMP.
004400     05  FILLER                       PIC X(02).
004500*
004600*-----------------------------------------------------------------
004700* TABELA DOS 6 STATUS VALIDOS DO CICLO DE VIDA DO PEDIDO, NA
004800* ORDEM EM QUE APARECEM NA GRADE DE ACOMPANHAMENTO DE PEDIDOS.
004900* CADA POSICAO TEM UM PAR DE ENTRADAS - O CODIGO INTERNO (USADO
005000* PARA GRAVACAO EM PED-STATUS) E A DESCRICAO AMIGAVEL EXIBIDA NAS
005100* TELAS DE ACOMPANHAMENTO - NA MESMA ORDEM NAS DUAS TABELAS, PARA
005200* QUE O INDICE ENCONTRADO NUMA SIRVA PARA LOCALIZAR O CODIGO NA
005300* OUTRA.
005400*-----------------------------------------------------------------
005500 01  WS-TABELA-STATUS-VALORES.
005600     05  FILLER                  PIC X(15) VALUE "PENDENTE".
005700     05  FILLER                  PIC X(15) VALUE "APROVADO".
005800     05  FILLER                  PIC X(15) VALUE "EM_PREPARACAO".
005900     05  FILLER                  PIC X(15) VALUE "ENVIADO".
006000     05  FILLER                  PIC X(15) VALUE "ENTREGUE".
006100     05  FILLER                  PIC X(15) VALUE "CANCELADO".
006200*
006300 01  WS-TABELA-STATUS  REDEFINES WS-TABELA-STATUS-VALORES.
006400     05  WS-STATUS-OCORRENCIA OCCURS 6 TIMES
006500             INDEXED BY IX-STATUS.
006600         10  WS-STATUS-COD            PIC X(15).
006700*
006800 01  WS-TABELA-DESCRICAO-VALORES.
006900     05  FILLER                  PIC X(15) VALUE "PENDENTE".
007000     05  FILLER                  PIC X(15) VALUE "APROVADO".
007100     05  FILLER                  PIC X(15) VALUE "EM PREPARAÇÃO".
007200     05  FILLER                  PIC X(15) VALUE "ENVIADO".
007300     05  FILLER                  PIC X(15) VALUE "ENTREGUE".
007400     05  FILLER                  PIC X(15) VALUE "CANCELADO".
007500 01  WS-TABELA-DESCRICAO  REDEFINES WS-TABELA-DESCRICAO-VALORES.
007600     05  WS-DESCRICAO-OCORRENCIA OCCURS 6 TIMES
007700             INDEXED BY IX-DESCR.
007800         10  WS-DESCRICAO-COD         PIC X(15).
007900*
008000 LINKAGE SECTION.
008100*
008200 01  LK-TOKEN-STATUS                  PIC X(15).
008300 01  LK-STATUS-RESOLVIDO              PIC X(15).
008400 01  LK-RETORNO-STATUS                PIC 9(01).
008500*
008600*    LK-RETORNO-STATUS:
008700*       0 = TOKEN RECONHECIDO - LK-STATUS-RESOLVIDO PREENCHIDO.
008800*       1 = TOKEN INFORMADO MAS NAO RECONHECIDO.
008900*       9 = TOKEN EM BRANCO (NENHUM STATUS INFORMADO).
009000*
009100 PROCEDURE DIVISION USING LK-TOKEN-STATUS
009200                           LK-STATUS-RESOLVIDO
009300                           LK-RETORNO-STATUS.
009400*
009500 MAIN-PROCEDURE.
009600*
009700     PERFORM P100-RESOLVE THRU P100-FIM.
009800*
009900     GOBACK.
010000*
010100 P100-RESOLVE.
010200*
010300     MOVE SPACES TO LK-STATUS-RESOLVIDO.
010400     MOVE LK-TOKEN-STATUS TO WS-TOKEN-MAIUSCULO.
010500     INSPECT WS-TOKEN-MAIUSCULO CONVERTING
010600             "abcdefghijklmnopqrstuvwxyz"
010700          TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
010800*
010900     IF WS-TOKEN-MAIUSCULO = SPACES THEN
011000         MOVE 9 TO LK-RETORNO-STATUS
011100     ELSE
011200         MOVE 1 TO LK-RETORNO-STATUS
011300*-----------------------------------------------------------------
011400*        PRIMEIRO PROCURA PELA DESCRICAO AMIGAVEL DO STATUS (EX.
011500*        "PENDENTE", "EM PREPARAÇÃO") - SE NAO ACHAR, CAI PARA
011600*        A PESQUISA PELO CODIGO INTERNO (EX. "EM_PREPARACAO"). AS
011700*        DUAS TABELAS ESTAO NA MESMA ORDEM, ENTAO O INDICE ACHADO
011800*        NA TABELA DE DESCRICAO SERVE PARA BUSCAR O CODIGO.
011900*-----------------------------------------------------------------
012000         SET IX-DESCR TO 1
012100         SEARCH WS-DESCRICAO-OCORRENCIA
012200             AT END
012300             SET IX-STATUS TO 1
012400             SEARCH WS-STATUS-OCORRENCIA
012500                 AT END
012600                     MOVE 1 TO LK-RETORNO-STATUS
012700                 WHEN WS-STATUS-COD(IX-STATUS) =
012800                                        WS-TOKEN-MAIUSCULO
012900                     MOVE WS-STATUS-COD(IX-STATUS)
013000                                    TO LK-STATUS-RESOLVIDO
013100                     MOVE 0 TO LK-RETORNO-STATUS
013200             END-SEARCH
013300         WHEN WS-DESCRICAO-COD(IX-DESCR) = WS-TOKEN-MAIUSCULO
013400             MOVE WS-STATUS-COD(IX-DESCR) TO LK-STATUS-RESOLVIDO
013500             MOVE 0 TO LK-RETORNO-STATUS
013600         END-SEARCH
013700     END-IF.
013800*
013900 P100-FIM.
014000*
014100 END PROGRAM SCMP0620.
