000100******************************************************************
000200* PROGRAMA....: SCMP0610
000300* SISTEMA.....: SISTEMA DE COMPRAS DE MERCADO - MODULO PEDIDOS
000400* PROPOSITO...: VALIDACAO, CARIMBO DE STATUS/DATA, PRECIFICACAO E
000500*               GRAVACAO DE PEDIDOS DE CLIENTE (LOTE).
000600******************************************************************
000700* HISTORICO DE ALTERACOES:
000800*   12/04/1994 AR      VERSAO ORIGINAL - LE PEDENT, VALIDA CLIENTE
000900*                      E ITENS CONTRA OS MESTRES E GRAVA PEDSAI.
001000*   03/11/1996 AR      INCLUIDA A QUEBRA DE CONTROLE POR PED-ID
001100*                      PARA ACUMULAR PED-VALOR-TOTAL POR PEDIDO.
001200*   14/01/1999 MRS     AJUSTE COD.1220 - VIRADA DO SECULO/ANO 2000
001300*                      - PED-DATA PASSA A SER LIDA COM 4 DIGITOS
001400*                      DE ANO (ERA 9(06) AAMMDD, AGORA 9(08)).
001500*   17/09/2001 LTC     PEDIDO SEM ITENS DEIXA DE SER REJEITADO -
001600*                      PASSA A SER GRAVADO COM VALOR TOTAL ZERO -
001700*                      CHAMADO 6070.
001800*   09/05/2005 LTC     PRD-PRECO E PRD-ESTOQUE PASSAM A VIR DO
001900*                      PROPRIO MESTRE PRODUTO (CHAMADO 5190) - O
002000*                      ARQUIVO PRC-PRODUTO ANTIGO FOI DESATIVADO.
002100*   02/02/2015 RQF     TABELA DE PRODUTOS AMPLIADA PARA 9000
002200*                      POSICOES - CATALOGO CRESCEU NO 2 SEMESTRE.
002300*   30/06/2018 RQF     COMPUTE DE ITM-SUBTOTAL E PED-VALOR-TOTAL
002400*                      PASSAM A USAR ROUNDED POR PADRAO DA
002500*                      AUDITORIA - CHAMADO 7115.
002600*   11/03/2022 CVM     INCLUIDA A CHAMADA A SCMP0620 PARA REGISTRO
002700*                      (SOMENTE LOG) DO STATUS INFORMADO NA
002800*                      ENTRADA, QUE CONTINUA SENDO IGNORADO.
002900*   18/08/2023 CVM     CORRIGIDA A VALIDACAO DE CLIENTE (P400) -
003000*                      ESTAVA COMPARANDO CONTRA WS-PED-CLIENTE-ID
003100*                      DIRETO DO BUFFER DE ENTRADA, JA SOBRESCRITO
003200*                      PELA LEITURA-ANTECIPADA DE ITENS (P310) -
003300*                      PASSA A COMPARAR CONTRA WS-SAI-CLIENTE-ID,
003400*                      GUARDADO ANTES DA LEITURA-ANTECIPADA -
003500*                      CHAMADO 7108.
003600******************************************************************
003700 IDENTIFICATION DIVISION.
003800 PROGRAM-ID. SCMP0610.
003900 AUTHOR. ANDRE RAFFUL.
004000 INSTALLATION. SISTEMA DE COMPRAS DE MERCADO.
004100 DATE-WRITTEN. 12/04/1994.
004200 DATE-COMPILED.
004300 SECURITY. USO INTERNO - DEPARTAMENTO DE COMPRAS.
004400*
004500 ENVIRONMENT DIVISION.
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800*
004900     SELECT CLIMST ASSIGN TO "CLIMST"
005000          ORGANIZATION   IS LINE SEQUENTIAL
005100          ACCESS         IS SEQUENTIAL
005200          FILE STATUS    IS WS-FS-CLIMST.
005300*
005400     SELECT PRDMST ASSIGN TO "PRDMST"
005500          ORGANIZATION   IS LINE SEQUENTIAL
005600          ACCESS         IS SEQUENTIAL
005700          FILE STATUS    IS WS-FS-PRDMST.
005800*
005900     SELECT PEDENT ASSIGN TO "PEDENT"
006000          ORGANIZATION   IS LINE SEQUENTIAL
006100          ACCESS         IS SEQUENTIAL
006200          FILE STATUS    IS WS-FS-PEDENT.
006300*
006400     SELECT PEDSAI ASSIGN TO "PEDSAI"
006500          ORGANIZATION   IS LINE SEQUENTIAL
006600          ACCESS         IS SEQUENTIAL
006700          FILE STATUS    IS WS-FS-PEDSAI.
006800*
006900     SELECT REJEIT ASSIGN TO "REJEIT"
007000          ORGANIZATION   IS LINE SEQUENTIAL
007100          ACCESS         IS SEQUENTIAL
007200          FILE STATUS    IS WS-FS-REJEIT.
007300*
007400     SELECT SCMO0610 ASSIGN TO "SCMO0610"
007500          ORGANIZATION   IS LINE SEQUENTIAL
007600          ACCESS         IS SEQUENTIAL
007700          FILE STATUS    IS WS-FS-SCMO0610.
007800*
007900 DATA DIVISION.
008000 FILE SECTION.
008100*
008200 FD  CLIMST.
008300     COPY "CLIENTE.CPY".
008400*
008500 FD  PRDMST.
008600     COPY "PRODUTO.CPY".
008700*
008800 FD  PEDENT.
008900     COPY "PEDIDOREG.CPY".
009000*
009100 FD  PEDSAI.
009200 01  REG-PEDIDO-SAI                      PIC X(082).
009300*
009400 FD  REJEIT.
009500 01  REG-REJEITO.
009600     05  REJ-PED-ID                      PIC X(009).
009700     05  FILLER                          PIC X(001).
009800     05  REJ-MOTIVO                      PIC X(060).
009900*
010000 FD  SCMO0610.
010100 01  REG-REPORT                          PIC X(080).
010200*
010300 WORKING-STORAGE SECTION.
010400*
010500*-----------------------------------------------------------------
010600* TABELA DE CLIENTES EM MEMORIA - SUBSTITUI O ACESSO INDEXADO
010700* NATIVO (O MESTRE CLIMST E' SEQUENCIAL); CARREGADA UMA VEZ NO
010800* INICIO DO LOTE E PESQUISADA POR SEARCH ALL (BINARIA), DESDE QUE
010900* O MESTRE SEJA MANTIDO EM ORDEM ASCENDENTE DE CLI-ID.
011000*-----------------------------------------------------------------
011100 01  WS-TAB-CLIENTES.
011200     05  WS-QTD-CLIENTES-CARREGADOS  PIC 9(04) COMP VALUE ZERO.
011300     05  WS-CLI-OCORRENCIA OCCURS 5000 TIMES
011400             ASCENDING KEY IS TC-ID
011500             INDEXED BY IX-CLI.
011600         10  TC-ID                    PIC 9(09).
011700         10  TC-NOME                  PIC X(100).
011800         10  TC-NOME-CURTO REDEFINES TC-NOME PIC X(030).
011900*
012000*-----------------------------------------------------------------
012100* TABELA DE PRODUTOS EM MEMORIA - MESMA SUBSTITUICAO DE ACESSO
012200* INDEXADO USADA PARA CLIENTES, AGORA PARA O MESTRE PRDMST.
012300*-----------------------------------------------------------------
012400 01  WS-TAB-PRODUTOS.
012500     05  WS-QTD-PRODUTOS-CARREGADOS  PIC 9(04) COMP VALUE ZERO.
012600     05  WS-PRD-OCORRENCIA OCCURS 9000 TIMES
012700             ASCENDING KEY IS TP-ID
012800             INDEXED BY IX-PRD.
012900         10  TP-ID                    PIC 9(09).
013000         10  TP-NOME                  PIC X(100).
013100         10  TP-NOME-CURTO REDEFINES TP-NOME PIC X(030).
013200         10  TP-PRECO                 PIC S9(08)V99.
013300         10  TP-ESTOQUE               PIC S9(09).
013400*
013500*-----------------------------------------------------------------
013600* TABELA DE ITENS DO PEDIDO CORRENTE - MONTADA PELA LEITURA DOS
013700* REGISTROS DETALHE ATE' O PROXIMO CABECALHO (OU FIM DE ARQUIVO).
013800*-----------------------------------------------------------------
013900 01  WS-TAB-ITENS.
014000     05  WS-ITM-OCORRENCIA OCCURS 500 TIMES
014100             INDEXED BY IX-ITM.
014200         10  WS-TAB-PRODUTO-ID       PIC 9(09).
014300         10  WS-TAB-QUANTIDADE       PIC 9(05).
014400         10  WS-TAB-IDX-PRODUTO      PIC 9(04) COMP.
014500         10  WS-TAB-PRECO-UNIT       PIC S9(08)V99.
014600         10  WS-TAB-SUBTOTAL         PIC S9(08)V99.
014700*
014800*-----------------------------------------------------------------
014900* AREA DE TRABALHO DO REGISTRO DE PEDIDO LIDO DE PEDENT - LAYOUT
015000* REPETIDO A MAO COM PREFIXO WS- (PADRAO DA CASA), NAO VIA COPY.
015100*-----------------------------------------------------------------
015200 01  WS-REG-PEDIDO-ENT.
015300     05  WS-PED-TIPO-REG              PIC X(001).
015400         88  WS-REG-CABECALHO             VALUE "C".
015500         88  WS-REG-DETALHE               VALUE "D".
015600     05  WS-DADOS-CABECALHO-ENT.
015700         10  WS-PED-ID                PIC 9(09).
015800         10  WS-PED-CLIENTE-ID        PIC 9(09).
015900         10  WS-PED-DATA              PIC 9(08).
016000         10  WS-PED-HORA              PIC 9(06).
016100         10  WS-PED-STATUS            PIC X(15).
016200             88  WS-ST-PENDENTE           VALUE "PENDENTE".
016300         10  WS-PED-TIPO-PGTO         PIC X(20).
016400         10  WS-PED-VALOR-TOTAL       PIC S9(08)V99.
016500         10  WS-PED-QTD-ITENS         PIC 9(04).
016600     05  WS-DADOS-DETALHE-ENT  REDEFINES WS-DADOS-CABECALHO-ENT.
016700         10  WS-ITM-PEDIDO-ID         PIC 9(09).
016800         10  WS-ITM-PRODUTO-ID        PIC 9(09).
016900         10  WS-ITM-QUANTIDADE        PIC 9(05).
017000         10  WS-ITM-PRECO-UNIT        PIC S9(08)V99.
017100         10  WS-ITM-SUBTOTAL          PIC S9(08)V99.
017200         10  FILLER                   PIC X(038).
017300*
017400*-----------------------------------------------------------------
017500* AREA DE TRABALHO DO REGISTRO DE SAIDA (CABECALHO E DETALHE) -
017600* MONTADA CAMPO A CAMPO ANTES DE CADA WRITE EM PEDSAI.
017700*-----------------------------------------------------------------
017800 01  WS-REG-PEDIDO-SAI-CAB.
017900     05  WS-SAI-TIPO-REG              PIC X(001) VALUE "C".
018000     05  WS-SAI-PED-ID                PIC 9(09).
018100     05  WS-SAI-CLIENTE-ID            PIC 9(09).
018200     05  WS-SAI-DATA                  PIC 9(08).
018300     05  WS-SAI-HORA                  PIC 9(06).
018400     05  WS-SAI-STATUS                PIC X(15) VALUE "PENDENTE".
018500     05  WS-SAI-TIPO-PGTO             PIC X(20).
018600     05  WS-SAI-VALOR-TOTAL           PIC S9(08)V99.
018700     05  WS-SAI-QTD-ITENS             PIC 9(04).
018800*
018900 01  WS-REG-PEDIDO-SAI-DET.
019000     05  WS-SAI-DET-TIPO-REG          PIC X(001) VALUE "D".
019100     05  WS-SAI-ITM-PEDIDO-ID         PIC 9(09).
019200     05  WS-SAI-ITM-PRODUTO-ID        PIC 9(09).
019300     05  WS-SAI-ITM-QUANTIDADE        PIC 9(05).
019400     05  WS-SAI-ITM-PRECO-UNIT        PIC S9(08)V99.
019500     05  WS-SAI-ITM-SUBTOTAL          PIC S9(08)V99.
019600     05  FILLER                       PIC X(038).
019700*
019800*-----------------------------------------------------------------
019900* CAMPOS DE CONTROLE DE ARQUIVO, SWITCHES E CONTADORES.
020000*-----------------------------------------------------------------
020100 01  WS-STATUS-ARQUIVOS.
020200     05  WS-FS-CLIMST                 PIC X(02).
020300         88  WS-FS-CLIMST-OK             VALUE "00".
020400         88  WS-FS-CLIMST-EOF            VALUE "10".
020500     05  WS-FS-PRDMST                 PIC X(02).
020600         88  WS-FS-PRDMST-OK             VALUE "00".
020700         88  WS-FS-PRDMST-EOF            VALUE "10".
020800     05  WS-FS-PEDENT                 PIC X(02).
020900         88  WS-FS-PEDENT-OK             VALUE "00".
021000         88  WS-FS-PEDENT-EOF            VALUE "10".
021100     05  WS-FS-PEDSAI                 PIC X(02).
021200         88  WS-FS-PEDSAI-OK             VALUE "00".
021300     05  WS-FS-REJEIT                 PIC X(02).
021400         88  WS-FS-REJEIT-OK             VALUE "00".
021500     05  WS-FS-SCMO0610                PIC X(02).
021600         88  WS-FS-SCMO0610-OK           VALUE "00".
021700     05  FILLER                       PIC X(02).
021800*
021900 01  WS-SWITCHES.
022000     05  WS-FIM-DE-ARQUIVO            PIC X(01) VALUE "N".
022100         88  FLAG-EOF                     VALUE "S".
022200     05  WS-PEDIDO-VALIDO             PIC X(01) VALUE "S".
022300         88  FLAG-PEDIDO-VALIDO           VALUE "S".
022400         88  FLAG-PEDIDO-INVALIDO         VALUE "N".
022500     05  FILLER                       PIC X(01).
022600*
022700 01  WS-CONTADORES.
022800     05  WS-QTD-ITENS-LIDOS           PIC 9(03) COMP VALUE ZERO.
022900     05  WS-CT-PEDIDOS-LIDOS          PIC 9(07) COMP VALUE ZERO.
023000     05  WS-CT-PEDIDOS-POSTADOS       PIC 9(07) COMP VALUE ZERO.
023100     05  WS-CT-PEDIDOS-REJEITADOS     PIC 9(07) COMP VALUE ZERO.
023200     05  WS-CT-VALOR-TOTAL-POSTADO    PIC S9(10)V99 VALUE ZERO.
023300     05  FILLER                       PIC X(02).
023400*
023500 01  WS-MOTIVO-REJEICAO               PIC X(060) VALUE SPACES.
023600*
023700*-----------------------------------------------------------------
023800* PARAMETROS DA CHAMADA AO UTILITARIO DE RESOLUCAO DE STATUS
023900* (SCMP0620) - SOMENTE PARA AUDITORIA/LOG, NAO ALTERA O PEDIDO.
024000*-----------------------------------------------------------------
024100 01  WS-AREA-CHAMA-SCMP0620.
024200     05  WS-LNK-TOKEN-STATUS          PIC X(15).
024300     05  WS-LNK-STATUS-RESOLVIDO      PIC X(15).
024400     05  WS-LNK-RETORNO-STATUS        PIC 9(01).
024500*
024600 01  WS-DATA-HORA-SISTEMA.
024700     05  WS-DATA-SISTEMA              PIC 9(08).
024800     05  WS-DATA-SISTEMA-R  REDEFINES WS-DATA-SISTEMA.
024900         10  WS-DSIS-AAAA             PIC 9(04).
025000         10  WS-DSIS-MM               PIC 9(02).
025100         10  WS-DSIS-DD               PIC 9(02).
025200     05  WS-HORA-SISTEMA              PIC 9(08).
025300*
025400 01  WS-RELATORIO.
025500     03  WS-LST-CAB-1.
025600         05  FILLER    PIC X(01) VALUE SPACES.
025700         05  FILLER    PIC X(78) VALUE ALL "=".
025800         05  FILLER    PIC X(01) VALUE SPACES.
025900     03  WS-LST-CAB-2.
026000         05  FILLER    PIC X(01) VALUE SPACES.
026100         05  FILLER    PIC X(38) VALUE
026200                 "SCMO0610 - PROCESSAMENTO DE PEDIDOS".
026300         05  FILLER    PIC X(41) VALUE SPACES.
026400     03  WS-LST-CAB-3.
026500         05  FILLER    PIC X(01) VALUE SPACES.
026600         05  FILLER    PIC X(78) VALUE ALL "=".
026700         05  FILLER    PIC X(01) VALUE SPACES.
026800     03  WS-LST-FINAL-1.
026900         05  FILLER    PIC X(02) VALUE SPACES.
027000         05  FILLER    PIC X(26) VALUE "PEDIDOS LIDOS.......: ".
027100         05  WS-LST-QTD-LIDOS   PIC ZZZ,ZZ9.
027200         05  FILLER    PIC X(43) VALUE SPACES.
027300     03  WS-LST-FINAL-2.
027400         05  FILLER    PIC X(02) VALUE SPACES.
027500         05  FILLER    PIC X(26) VALUE "PEDIDOS POSTADOS....: ".
027600         05  WS-LST-QTD-POSTADOS PIC ZZZ,ZZ9.
027700         05  FILLER    PIC X(43) VALUE SPACES.
027800     03  WS-LST-FINAL-3.
027900         05  FILLER    PIC X(02) VALUE SPACES.
028000         05  FILLER    PIC X(26) VALUE "PEDIDOS REJEITADOS..: ".
028100         05  WS-LST-QTD-REJEITADOS PIC ZZZ,ZZ9.
028200         05  FILLER    PIC X(43) VALUE SPACES.
028300     03  WS-LST-FINAL-4.
028400         05  FILLER    PIC X(02) VALUE SPACES.
028500         05  FILLER    PIC X(26) VALUE "VALOR TOTAL POSTADO.: ".
028600         05  WS-LST-VLR-TOTAL   PIC Z,ZZZ,ZZZ,ZZ9.99.
028700         05  FILLER    PIC X(35) VALUE SPACES.
028800*
028900 77  WS-PROMPT                        PIC X(01) VALUE SPACES.
029000*
029100 PROCEDURE DIVISION.
029200*
029300 MAIN-PROCEDURE.
029400*
029500     PERFORM P100-INICIALIZA THRU P100-FIM.
029600*
029700     PERFORM P200-PROCESSA-PEDIDOS THRU P200-FIM.
029800*
029900     PERFORM P900-FIM.
030000*
030100 P100-INICIALIZA.
030200*
030300     SET WS-FS-CLIMST-OK       TO TRUE.
030400     SET WS-FS-PRDMST-OK       TO TRUE.
030500     SET WS-FS-PEDENT-OK       TO TRUE.
030600     SET WS-FS-PEDSAI-OK       TO TRUE.
030700     SET WS-FS-REJEIT-OK       TO TRUE.
030800     SET WS-FS-SCMO0610-OK     TO TRUE.
030900     MOVE "N"                  TO WS-FIM-DE-ARQUIVO.
031000*
031100     PERFORM P110-CARREGA-CLIENTES  THRU P110-FIM.
031200     PERFORM P120-CARREGA-PRODUTOS  THRU P120-FIM.
031300     PERFORM P130-ABRE-ARQUIVOS-PEDIDO THRU P130-FIM.
031400*
031500 P100-FIM.
031600*
031700 P110-CARREGA-CLIENTES.
031800*
031900     OPEN INPUT CLIMST.
032000*
032100     IF NOT WS-FS-CLIMST-OK THEN
032200         DISPLAY "ERRO NA ABERTURA DO ARQUIVO CLIMST. FS: "
032300                 WS-FS-CLIMST
032400         PERFORM P900-FIM
032500     END-IF.
032600*
032700     PERFORM P111-LE-1-CLIENTE THRU P111-FIM
032800         UNTIL WS-FS-CLIMST-EOF.
032900*
033000     CLOSE CLIMST.
033100*
033200 P110-FIM.
033300*
033400 P111-LE-1-CLIENTE.
033500*
033600     READ CLIMST
033700         AT END
033800             SET WS-FS-CLIMST-EOF TO TRUE
033900         NOT AT END
034000             ADD 1 TO WS-QTD-CLIENTES-CARREGADOS
034100             SET IX-CLI TO WS-QTD-CLIENTES-CARREGADOS
034200             MOVE CLI-ID   TO TC-ID(IX-CLI)
034300             MOVE CLI-NOME TO TC-NOME(IX-CLI)
034400     END-READ.
034500*
034600 P111-FIM.
034700*
034800 P120-CARREGA-PRODUTOS.
034900*
035000     OPEN INPUT PRDMST.
035100*
035200     IF NOT WS-FS-PRDMST-OK THEN
035300         DISPLAY "ERRO NA ABERTURA DO ARQUIVO PRDMST. FS: "
035400                 WS-FS-PRDMST
035500         PERFORM P900-FIM
035600     END-IF.
035700*
035800     PERFORM P121-LE-1-PRODUTO THRU P121-FIM
035900         UNTIL WS-FS-PRDMST-EOF.
036000*
036100     CLOSE PRDMST.
036200*
036300 P120-FIM.
036400*
036500 P121-LE-1-PRODUTO.
036600*
036700     READ PRDMST
036800         AT END
036900             SET WS-FS-PRDMST-EOF TO TRUE
037000         NOT AT END
037100             ADD 1 TO WS-QTD-PRODUTOS-CARREGADOS
037200             SET IX-PRD TO WS-QTD-PRODUTOS-CARREGADOS
037300             MOVE PRD-ID      TO TP-ID(IX-PRD)
037400             MOVE PRD-NOME    TO TP-NOME(IX-PRD)
037500             MOVE PRD-PRECO   TO TP-PRECO(IX-PRD)
037600             MOVE PRD-ESTOQUE TO TP-ESTOQUE(IX-PRD)
037700     END-READ.
037800*
037900 P121-FIM.
038000*
038100 P130-ABRE-ARQUIVOS-PEDIDO.
038200*
038300     OPEN INPUT  PEDENT.
038400     OPEN OUTPUT PEDSAI.
038500     OPEN OUTPUT REJEIT.
038600     OPEN OUTPUT SCMO0610.
038700*
038800     IF NOT WS-FS-PEDENT-OK THEN
038900         DISPLAY "ERRO NA ABERTURA DO ARQUIVO PEDENT. FS: "
039000                 WS-FS-PEDENT
039100         PERFORM P900-FIM
039200     END-IF.
039300*
039400     WRITE REG-REPORT FROM WS-LST-CAB-1.
039500     WRITE REG-REPORT FROM WS-LST-CAB-2.
039600     WRITE REG-REPORT FROM WS-LST-CAB-3.
039700*
039800 P130-FIM.
039900*
040000 P200-PROCESSA-PEDIDOS.
040100*
040200     PERFORM P210-LER-PROXIMO-REGISTRO THRU P210-FIM.
040300*
040400     PERFORM P300-PROCESSA-1-PEDIDO THRU P300-FIM
040500         UNTIL FLAG-EOF.
040600*
040700 P200-FIM.
040800*
040900 P210-LER-PROXIMO-REGISTRO.
041000*
041100     READ PEDENT INTO WS-REG-PEDIDO-ENT
041200         AT END
041300             SET FLAG-EOF TO TRUE
041400     END-READ.
041500*
041600 P210-FIM.
041700*
041800 P300-PROCESSA-1-PEDIDO.
041900*
042000     ADD 1 TO WS-CT-PEDIDOS-LIDOS.
042100*
042200     MOVE WS-PED-ID           TO WS-SAI-PED-ID.
042300     MOVE WS-PED-CLIENTE-ID   TO WS-SAI-CLIENTE-ID.
042400     MOVE WS-PED-TIPO-PGTO    TO WS-SAI-TIPO-PGTO.
042500     MOVE SPACES              TO WS-MOTIVO-REJEICAO.
042600     SET FLAG-PEDIDO-VALIDO   TO TRUE.
042700     MOVE ZERO                TO WS-QTD-ITENS-LIDOS.
042800*
042900     PERFORM P310-LE-ITENS-PEDIDO THRU P310-FIM.
043000*
043100     PERFORM P400-VALIDA-CLIENTE THRU P400-FIM.
043200*
043300     IF FLAG-PEDIDO-VALIDO
043400         PERFORM P410-VALIDA-ITENS THRU P410-FIM
043500     END-IF.
043600*
043700     IF FLAG-PEDIDO-VALIDO
043800         PERFORM P500-CARIMBA-PEDIDO   THRU P500-FIM
043900         PERFORM P600-PRECIFICA-PEDIDO THRU P600-FIM
044000         PERFORM P700-GRAVA-PEDIDO     THRU P700-FIM
044100         ADD 1 TO WS-CT-PEDIDOS-POSTADOS
044200         ADD WS-SAI-VALOR-TOTAL TO WS-CT-VALOR-TOTAL-POSTADO
044300     ELSE
044400         PERFORM P750-GRAVA-REJEITO THRU P750-FIM
044500         ADD 1 TO WS-CT-PEDIDOS-REJEITADOS
044600     END-IF.
044700*
044800 P300-FIM.
044900*
045000 P310-LE-ITENS-PEDIDO.
045100*
045200     PERFORM P210-LER-PROXIMO-REGISTRO THRU P210-FIM.
045300*
045400     PERFORM P311-LE-1-ITEM THRU P311-FIM
045500         UNTIL FLAG-EOF OR NOT WS-REG-DETALHE.
045600*
045700 P310-FIM.
045800*
045900 P311-LE-1-ITEM.
046000*
046100     ADD 1 TO WS-QTD-ITENS-LIDOS.
046200     SET IX-ITM TO WS-QTD-ITENS-LIDOS.
046300     MOVE WS-ITM-PRODUTO-ID TO WS-TAB-PRODUTO-ID(IX-ITM).
046400     MOVE WS-ITM-QUANTIDADE TO WS-TAB-QUANTIDADE(IX-ITM).
046500     MOVE ZERO              TO WS-TAB-IDX-PRODUTO(IX-ITM).
046600*
046700     PERFORM P210-LER-PROXIMO-REGISTRO THRU P210-FIM.
046800*
046900 P311-FIM.
047000*
047100 P400-VALIDA-CLIENTE.
047200*
047300*-----------------------------------------------------------------
047400*        WS-PED-CLIENTE-ID NAO PODE SER USADO AQUI - O REGISTRO
047500*        DE ENTRADA JA' FOI SOBRESCRITO PELA LEITURA-ANTECIPADA
047600*        DE P310-LE-ITENS-PEDIDO (E ATE' REDEFINIDO PARA DETALHE
047700*        EM WS-DADOS-DETALHE-ENT). O CLIENTE DO PEDIDO EM
047800*        PROCESSAMENTO FOI GUARDADO EM WS-SAI-CLIENTE-ID ANTES
047900*        DA LEITURA-ANTECIPADA, EM P300 - E' ELE QUE DEVE SER
048000*        VALIDADO - CHAMADO 7108.
048100*-----------------------------------------------------------------
048200     IF WS-SAI-CLIENTE-ID = ZERO THEN
048300         SET FLAG-PEDIDO-INVALIDO TO TRUE
048400         MOVE "CLIENTE NAO INFORMADO" TO WS-MOTIVO-REJEICAO
048500     ELSE
048600         SEARCH ALL WS-CLI-OCORRENCIA
048700             AT END
048800                 SET FLAG-PEDIDO-INVALIDO TO TRUE
048900                 MOVE "CLIENTE NAO CADASTRADO"
049000                                        TO WS-MOTIVO-REJEICAO
049100             WHEN TC-ID(IX-CLI) = WS-SAI-CLIENTE-ID
049200                 CONTINUE
049300         END-SEARCH
049400     END-IF.
049500*
049600 P400-FIM.
049700*
049800 P410-VALIDA-ITENS.
049900*
050000     PERFORM P415-VALIDA-1-ITEM
050100             VARYING IX-ITM FROM 1 BY 1
050200             UNTIL IX-ITM > WS-QTD-ITENS-LIDOS
050300                OR FLAG-PEDIDO-INVALIDO.
050400*
050500 P410-FIM.
050600*
050700 P415-VALIDA-1-ITEM.
050800*
050900     IF WS-TAB-QUANTIDADE(IX-ITM) NOT GREATER ZERO THEN
051000         SET FLAG-PEDIDO-INVALIDO TO TRUE
051100         MOVE "QUANTIDADE DO ITEM INVALIDA (ZERO OU NEGATIVA)"
051200                                          TO WS-MOTIVO-REJEICAO
051300     ELSE
051400         SEARCH ALL WS-PRD-OCORRENCIA
051500             AT END
051600                 SET FLAG-PEDIDO-INVALIDO TO TRUE
051700                 MOVE "PRODUTO NAO CADASTRADO"
051800                                          TO WS-MOTIVO-REJEICAO
051900             WHEN TP-ID(IX-PRD) = WS-TAB-PRODUTO-ID(IX-ITM)
052000                 IF TP-ESTOQUE(IX-PRD)
052100                        LESS THAN WS-TAB-QUANTIDADE(IX-ITM) THEN
052200                     SET FLAG-PEDIDO-INVALIDO TO TRUE
052300                     MOVE "ESTOQUE INSUFICIENTE PARA O ITEM"
052400                                          TO WS-MOTIVO-REJEICAO
052500                 ELSE
052600                     MOVE IX-PRD TO WS-TAB-IDX-PRODUTO(IX-ITM)
052700                 END-IF
052800         END-SEARCH
052900     END-IF.
053000*
053100 P415-FIM.
053200*
053300 P500-CARIMBA-PEDIDO.
053400*
053500     PERFORM P510-LOG-STATUS-ENTRADA THRU P510-FIM.
053600*
053700     ACCEPT WS-DATA-SISTEMA FROM DATE YYYYMMDD.
053800     ACCEPT WS-HORA-SISTEMA FROM TIME.
053900*
054000     MOVE WS-DATA-SISTEMA        TO WS-SAI-DATA.
054100     MOVE WS-HORA-SISTEMA(1:6)   TO WS-SAI-HORA.
054200     MOVE "PENDENTE"             TO WS-SAI-STATUS.
054300*
054400 P500-FIM.
054500*
054600 P510-LOG-STATUS-ENTRADA.
054700*
054800     MOVE WS-PED-STATUS TO WS-LNK-TOKEN-STATUS.
054900*
055000     CALL "SCMP0620" USING WS-LNK-TOKEN-STATUS
055100                            WS-LNK-STATUS-RESOLVIDO
055200                            WS-LNK-RETORNO-STATUS.
055300*
055400     EVALUATE WS-LNK-RETORNO-STATUS
055500         WHEN 9
055600             CONTINUE
055700         WHEN 0
055800             DISPLAY "SCMP0610 - PEDIDO " WS-PED-ID
055900                     " STATUS INFORMADO NA ENTRADA: "
056000                     WS-LNK-STATUS-RESOLVIDO
056100                     " (IGNORADO - PEDIDO SERA PENDENTE)"
056200         WHEN OTHER
056300             DISPLAY "SCMP0610 - PEDIDO " WS-PED-ID
056400                     " STATUS INFORMADO NAO RECONHECIDO: "
056500                     WS-PED-STATUS " (IGNORADO)"
056600     END-EVALUATE.
056700*
056800 P510-FIM.
056900*
057000 P600-PRECIFICA-PEDIDO.
057100*
057200     MOVE ZERO TO WS-SAI-VALOR-TOTAL.
057300*
057400     PERFORM P610-PRECIFICA-1-ITEM
057500             VARYING IX-ITM FROM 1 BY 1
057600             UNTIL IX-ITM > WS-QTD-ITENS-LIDOS.
057700*
057800 P600-FIM.
057900*
058000 P610-PRECIFICA-1-ITEM.
058100*
058200     SET IX-PRD TO WS-TAB-IDX-PRODUTO(IX-ITM).
058300*
058400     MOVE TP-PRECO(IX-PRD) TO WS-TAB-PRECO-UNIT(IX-ITM).
058500*
058600     COMPUTE WS-TAB-SUBTOTAL(IX-ITM) ROUNDED =
058700         WS-TAB-PRECO-UNIT(IX-ITM) * WS-TAB-QUANTIDADE(IX-ITM).
058800*
058900     ADD WS-TAB-SUBTOTAL(IX-ITM) TO WS-SAI-VALOR-TOTAL ROUNDED.
059000*
059100 P610-FIM.
059200*
059300 P700-GRAVA-PEDIDO.
059400*
059500     MOVE WS-QTD-ITENS-LIDOS TO WS-SAI-QTD-ITENS.
059600*
059700     WRITE REG-PEDIDO-SAI FROM WS-REG-PEDIDO-SAI-CAB.
059800*
059900     PERFORM P710-GRAVA-1-ITEM
060000             VARYING IX-ITM FROM 1 BY 1
060100             UNTIL IX-ITM > WS-QTD-ITENS-LIDOS.
060200*
060300 P700-FIM.
060400*
060500 P710-GRAVA-1-ITEM.
060600*
060700     MOVE WS-SAI-PED-ID                TO WS-SAI-ITM-PEDIDO-ID.
060800     MOVE WS-TAB-PRODUTO-ID(IX-ITM)     TO WS-SAI-ITM-PRODUTO-ID.
060900     MOVE WS-TAB-QUANTIDADE(IX-ITM)     TO WS-SAI-ITM-QUANTIDADE.
061000     MOVE WS-TAB-PRECO-UNIT(IX-ITM)     TO WS-SAI-ITM-PRECO-UNIT.
061100     MOVE WS-TAB-SUBTOTAL(IX-ITM)       TO WS-SAI-ITM-SUBTOTAL.
061200*
061300     WRITE REG-PEDIDO-SAI FROM WS-REG-PEDIDO-SAI-DET.
061400*
061500 P710-FIM.
061600*
061700 P750-GRAVA-REJEITO.
061800*
061900     MOVE WS-SAI-PED-ID  TO REJ-PED-ID.
062000     MOVE WS-MOTIVO-REJEICAO TO REJ-MOTIVO.
062100*
062200     WRITE REG-REJEITO.
062300*
062400 P750-FIM.
062500*
062600 P900-FIM.
062700*
062800     PERFORM P910-ESCREVE-RESUMO THRU P910-FIM.
062900*
063000     CLOSE CLIMST
063100           PRDMST
063200           PEDENT
063300           PEDSAI
063400           REJEIT
063500           SCMO0610.
063600*
063700     GOBACK.
063800*
063900 P910-ESCREVE-RESUMO.
064000*
064100     MOVE WS-CT-PEDIDOS-LIDOS      TO WS-LST-QTD-LIDOS.
064200     MOVE WS-CT-PEDIDOS-POSTADOS   TO WS-LST-QTD-POSTADOS.
064300     MOVE WS-CT-PEDIDOS-REJEITADOS TO WS-LST-QTD-REJEITADOS.
064400     MOVE WS-CT-VALOR-TOTAL-POSTADO TO WS-LST-VLR-TOTAL.
064500*
064600     WRITE REG-REPORT FROM WS-LST-FINAL-1.
064700     WRITE REG-REPORT FROM WS-LST-FINAL-2.
064800     WRITE REG-REPORT FROM WS-LST-FINAL-3.
064900     WRITE REG-REPORT FROM WS-LST-FINAL-4.
065000*
065100 P910-FIM.
065200*
065300 END PROGRAM SCMP0610.
